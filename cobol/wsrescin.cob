000100*****************************************************                     
000110*                                                    *                    
000120*  RECORD DEFINITION FOR RESCISAO                    *                    
000130*       TERMINATION REQUEST FILE                     *                    
000140*     SEQUENTIAL, ONE REQ PER TERMINATION             *                   
000150*****************************************************                     
000160*  FILE SIZE 78 BYTES.                                                    
000170*                                                                         
000180* 14/03/86 VBC - CREATED.                                                 
000190* 07/08/26 MP  - REQ 4471 ADDED RESC-TERM-TYPE 88S                        
000200*                AFTER PYUPD WALK-THROUGH REVIEW.                         
000210*                                                                         
000220  01  PY-RESC-REQUEST-RECORD.                                             
000230      03  RESC-EMP-NAME            PIC X(30).                             
000240      03  RESC-TERM-TYPE           PIC XX.                                
000250          88  RESC-SEM-JUSTA-CAUSA      VALUE "01".                       
000260          88  RESC-JUSTA-CAUSA          VALUE "02".                       
000270          88  RESC-PEDIDO-DEMISSAO      VALUE "03".                       
000280          88  RESC-ACORDO-484A          VALUE "04".                       
000290          88  RESC-TERMO-CONTRATO       VALUE "05".                       
000300          88  RESC-TERM-TYPE-VALID      VALUES "01" THRU "05".            
000310      03  RESC-MTHLY-SALARY        PIC S9(7)V99.                          
000320      03  RESC-ADMISSION-DATE      PIC 9(8).                              
000330      03  RESC-TERM-DATE           PIC 9(8).                              
000340      03  RESC-NOTICE-INDEM-SW     PIC X.                                 
000350          88  RESC-NOTICE-INDEMNIFIED   VALUE "Y".                        
000360      03  RESC-OVERDUE-VAC-DAYS    PIC 9(3).                              
000370      03  RESC-MTHS-WORKED-CUR-YR  PIC 9(2).                              
000380      03  RESC-FGTS-DEPOSITED      PIC S9(7)V99.                          
000390      03  RESC-NUM-DEPENDENTS      PIC 9(2).                              
000400      03  FILLER                   PIC X(4).                              
000410*                                                                         
