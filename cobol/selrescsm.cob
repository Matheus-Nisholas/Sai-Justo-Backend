000100*****************************************************                     
000110*  SELECT FOR RESCISAO SETTLEMENT SUMMARY FILE       *                    
000120*****************************************************                     
000130* 14/03/86 VBC - CREATED.                                                 
000140*                                                                         
000150      SELECT  PY-RESC-SUMMARY-FILE                                        
000160              ASSIGN       RESC-SUMMARY-FILE                              
000170              ORGANIZATION SEQUENTIAL                                     
000180              STATUS       PY-RESC-SM-STATUS.                             
