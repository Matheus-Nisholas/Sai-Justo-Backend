000100*****************************************************                     
000110*                                                    *                    
000120*  RECORD DEFINITION FOR RESCISAO                    *                    
000130*     SETTLEMENT SUMMARY FILE                        *                    
000140*     ONE REC WRITTEN PER TERMINATION REQ.           *                    
000150*****************************************************                     
000160*  FILE SIZE 43 BYTES.                                                    
000170*                                                                         
000180* 14/03/86 VBC - CREATED.                                                 
000190*                                                                         
000200  01  PY-RESC-SUMMARY-RECORD.                                             
000210      03  RESC-TOT-GROSS           PIC S9(9)V99.                          
000220      03  RESC-TOT-DED             PIC S9(9)V99.                          
000230      03  RESC-TOT-NET             PIC S9(9)V99.                          
000240      03  RESC-PAY-BY-DATE         PIC 9(8).                              
000250      03  FILLER                   PIC X(02).                             
000260*                                                                         
