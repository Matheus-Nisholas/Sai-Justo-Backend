000100*****************************************************                     
000110*  SELECT FOR RESCISAO SETTLEMENT DETAIL FILE        *                    
000120*****************************************************                     
000130* 14/03/86 VBC - CREATED.                                                 
000140*                                                                         
000150      SELECT  PY-RESC-DETAIL-FILE                                         
000160              ASSIGN       RESC-DETAIL-FILE                               
000170              ORGANIZATION SEQUENTIAL                                     
000180              STATUS       PY-RESC-DT-STATUS.                             
