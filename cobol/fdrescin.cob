000100*****************************************************                     
000110*  FD FOR RESCISAO TERMINATION REQUEST FILE          *                    
000120*****************************************************                     
000130* 14/03/86 VBC - CREATED.                                                 
000140*                                                                         
000150  FD  PY-RESC-REQUEST-FILE                                                
000160      LABEL RECORDS ARE STANDARD                                          
000170      RECORD CONTAINS 78 CHARACTERS.                                      
000180  COPY "WSRESCIN.COB".                                                    
