000100*****************************************************                     
000110*                                                    *                    
000120*  RECORD DEFINITION FOR RESCISAO                    *                    
000130*     SETTLEMENT COMPONENT (DETAIL) FILE             *                    
000140*     ONE LINE WRITTEN PER GROSS COMPONENT           *                    
000150*****************************************************                     
000160*  FILE SIZE 53 BYTES.                                                    
000170*                                                                         
000180* 14/03/86 VBC - CREATED.                                                 
000190*                                                                         
000200  01  PY-RESC-DETAIL-RECORD.                                              
000210      03  RESC-COMP-DESC           PIC X(40).                             
000220      03  RESC-COMP-AMT            PIC S9(9)V99.                          
000230      03  FILLER                   PIC X(02).                             
000240*                                                                         
