000100*****************************************************                     
000110*                                                    *                    
000120*  WORKING STORAGE FOR RESCISAO STATUTORY            *                    
000130*    DEDUCTION TABLES - INSS AND IRRF                *                    
000140*                                                    *                    
000150*  HAND-LOADED CONSTANT TABLES - SAME TECHNIQUE       *                   
000160*   AS THE OLD LWT/SWT/STAX AGENCY TABLES BUT         *                   
000170*   VALUES ARE FIXED HERE RATHER THAN READ FROM       *                   
000180*   A FILE.                                          *                    
000190*  2025 TABLES - REVIEW EVERY JAN FOR THE NEW         *                   
000200*   GOVERNMENT DIARIO OFICIAL FIGURES.                *                   
000210*****************************************************                     
000220*                                                                         
000230* 14/03/86 VBC - CREATED - USA FICA TABLE.                                
000240* 19/11/98 VBC - Y2K REVIEW - NO DATE FIELDS HERE,                        
000250*                NO CHANGE REQUIRED.                                      
000260* 07/08/26 MP  - REQ 4471 REPLACED FICA/SDI TABLE                         
000270*                WITH INSS/IRRF TABLES FOR THE                            
000280*                RESCISAO (BRAZIL) PROJECT.                               
000290*                                                                         
000300  01  WS-INSS-TABLE-VALUES.                                               
000310*                UPPER-BOUND(7V2)  RATE(1V3)                              
000320      03  FILLER   PIC X(13) VALUE "0001500000075".                       
000330      03  FILLER   PIC X(13) VALUE "0002800000090".                       
000340      03  FILLER   PIC X(13) VALUE "0004200000120".                       
000350      03  FILLER   PIC X(13) VALUE "0007800000140".                       
000360  01  WS-INSS-TABLE REDEFINES WS-INSS-TABLE-VALUES.                       
000370      03  WS-INSS-ENTRY            OCCURS 4 TIMES                         
000380                                   INDEXED BY WS-INSS-IX.                 
000390          05  WS-INSS-UPPER        PIC 9(7)V99.                           
000400          05  WS-INSS-RATE         PIC 9V999.                             
000410*                                                                         
000420* LAST BRACKET (WS-INSS-ENTRY(4)) HAS NO CEILING PER                      
000430*   THE RULES - BASE ABOVE ITS UPPER BOUND (7800.00)                      
000440*   IS SIMPLY NOT TAXED FURTHER, I.E. TREAT BRACKET 4                     
000450*   AS THE CONTRIBUTION CEILING.                                          
000460*                                                                         
000470  01  WS-IRRF-TABLE-VALUES.                                               
000480*                UPPER-BOUND(7V2)  RATE(1V3)  FIXED-DED(5V2)              
000490      03  FILLER   PIC X(20) VALUE "00022592000000000000".                
000500      03  FILLER   PIC X(20) VALUE "00028266500750016944".                
000510      03  FILLER   PIC X(20) VALUE "00037510501500038144".                
000520      03  FILLER   PIC X(20) VALUE "00046646802250066277".                
000530      03  FILLER   PIC X(20) VALUE "99999999902750089600".                
000540  01  WS-IRRF-TABLE REDEFINES WS-IRRF-TABLE-VALUES.                       
000550      03  WS-IRRF-ENTRY            OCCURS 5 TIMES                         
000560                                   INDEXED BY WS-IRRF-IX.                 
000570          05  WS-IRRF-UPPER        PIC 9(7)V99.                           
000580          05  WS-IRRF-RATE         PIC 9V999.                             
000590          05  WS-IRRF-FIXED-DED    PIC 9(5)V99.                           
000600*                                                                         
000610  01  WS-IRRF-DEPENDENT-DED        PIC 9(3)V99   VALUE 189.59.            
000620*                                                                         
