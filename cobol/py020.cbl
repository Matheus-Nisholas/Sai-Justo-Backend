000100*****************************************************                     
000110*                                                   *                     
000120*          RESCISAO STATUTORY DEDUCTIONS            *                     
000130*                                                   *                     
000140*       INSS PROGRESSIVE BRACKET CONTRIBUTION       *                     
000150*        AND IRRF MARGINAL RATE WITHHOLDING         *                     
000160*                                                   *                     
000170*****************************************************                     
000180*                                                                         
000190  IDENTIFICATION          DIVISION.                                       
000200*================================                                         
000210*                                                                         
000220       PROGRAM-ID.       PY020.                                           
000230  AUTHOR.                M PEREIRA.                                       
000240  INSTALLATION.          APPLEWOOD COMPUTERS.                             
000250  DATE-WRITTEN.          14/03/86.                                        
000260  DATE-COMPILED.                                                          
000270  SECURITY.              COPYRIGHT (C) 1986-2026 AND LATER,               
000280                         VINCENT BRYAN COEN.  DISTRIBUTED UNDER           
000290                         THE GNU GENERAL PUBLIC LICENSE.  SEE             
000300                         THE FILE COPYING FOR DETAILS.                    
000310*                                                                         
000320*    REMARKS.           PAYROLL DEDUCTIONS SUB-ROUTINE.  GIVEN A          
000330*                       TAXABLE BASE, RETURNS THE STATUTORY INSS          
000340*                       AND IRRF AMOUNTS TO BE WITHHELD FROM THAT         
000350*                       BASE.  PURE CALCULATION - NO FILE I/O.            
000360*                                                                         
000370*    VERSION.           SEE PROG-NAME IN WS.                              
000380*                                                                         
000390*    CALLED MODULES.    NONE.                                             
000400*                                                                         
000410*    FILES USED.        NONE - LINKAGE PARAMETERS ONLY.                   
000420*                                                                         
000430*    ERROR MESSAGES USED.                                                 
000440*                       NONE.                                             
000450*                                                                         
000460* CHANGES:                                                                
000470* 14/03/86 VBC -     CREATED FOR THE BRAZIL PAYROLL PILOT, AS A           
000480*                    SINGLE FICA-STYLE FLAT-RATE DEDUCTION.               
000490* 02/09/87 VBC -  .1 ADDED PROGRESSIVE INSS BRACKETS REPLACING            
000500*                    THE FLAT RATE, PER REVISED MINISTERIO RULES.         
000510* 11/05/91 VBC -  .2 ADDED IRRF MARGINAL TABLE AND PER-DEPENDENT          
000520*                    DEDUCTION, REQ 0871.                                 
000530* 17/11/93 RJT -  .3 ROUNDING BUG - BRACKET TAX WAS TRUNCATING            
000540*                    NOT ROUNDING.  FIX RAISED BY AUDIT - PRB 112.        
000550* 19/11/98 VBC -  .4 Y2K REVIEW - NO 2-DIGIT YEARS HELD IN THIS           
000560*                    MODULE - NO CHANGE REQUIRED.                         
000570* 08/03/02 RJT -  .5 CEILING TEST ON LAST INSS BRACKET CORRECTED -        
000580*                    INCOME ABOVE 7800.00 WAS STILL BEING TAXED.          
000590* 14/06/07 VBC -  .6 IRRF NEGATIVE-BASE TEST ADDED - PRB 341.             
000600* 23/01/12 MP  -  .7 RE-BASED TABLES TO 2012 MINISTERIO FIGURES.          
000610* 09/02/16 MP  -  .8 RE-BASED TABLES TO 2016 MINISTERIO FIGURES.          
000620* 30/01/21 MP  -  .9 RE-BASED TABLES TO 2021 MINISTERIO FIGURES.          
000630* 07/08/26 MP  - 1.0 RE-BASED TABLES TO 2025 MINISTERIO FIGURES,          
000640*                    REQ 4471, SHARED COPYBOOK WSRESTAX NOW USED          
000650*                    BY PY010 AND PY020 FOR A SINGLE SOURCE OF            
000660*                    THE BRACKET VALUES.                                  
000670* 09/08/26 MP  - 1.1 REMOVED THE UNUSED WS-TESTING-SW TRACE SWITCH        
000680*                    AND ITS IRRF-TRACE REDEFINES - SWITCH WAS            
000690*                    NEVER SET ON AND THE DISPLAY WAS DEAD CODE.          
000700*                    ALSO DROPPED THE SPARE WS-NUMERIC-CLASS TEST         
000710*                    IN SPECIAL-NAMES - NEVER REFERENCED, AND THE         
000720*                    ONLY NUMERIC FIELDS ON THE RESCISAO RECORD           
000730*                    ARE ALREADY PIC 9 - PYUPD WALK-THROUGH, 4488.        
000740* 09/08/26 MP  - 1.2 RESTORED SPECIAL-NAMES/REPOSITORY TO MATCH           
000750*                    HOUSE PRACTICE (PYRGSTR/VACPRINT).  ADDED            
000760*                    WS-DED-WORK-ALPHA SO THE WORK AREA IS                
000770*                    BLANKED IN ONE MOVE AT ENTRY SINCE THIS              
000780*                    SUB-ROUTINE IS NOT RE-LOADED PER CALL -              
000790*                    PYUPD WALK-THROUGH, REQ 4488.                        
000800*                                                                         
000810*********************************************************                 
000820* COPYRIGHT NOTICE.                                                       
000830* ****************                                                        
000840*                                                                         
000850* THIS NOTICE SUPERSEDES ALL PRIOR NOTICES - UPDATED 2024-04-16.          
000860*                                                                         
000870* THESE FILES AND PROGRAMS ARE PART OF THE APPLEWOOD COMPUTERS            
000880* ACCOUNTING SYSTEM AND ARE COPYRIGHT (C) VINCENT B COEN, 1976-           
000890* 2026 AND LATER.                                                         
000900*                                                                         
000910* THIS PROGRAM IS FREE SOFTWARE; YOU CAN REDISTRIBUTE IT AND/OR           
000920* MODIFY IT UNDER THE TERMS OF THE GNU GENERAL PUBLIC LICENSE AS          
000930* PUBLISHED BY THE FREE SOFTWARE FOUNDATION; VERSION 3 AND LATER.         
000940*                                                                         
000950* ACAS IS DISTRIBUTED IN THE HOPE THAT IT WILL BE USEFUL, BUT             
000960* WITHOUT ANY WARRANTY; WITHOUT EVEN THE IMPLIED WARRANTY OF              
000970* MERCHANTABILITY OR FITNESS FOR A PARTICULAR PURPOSE.  SEE THE           
000980* GNU GENERAL PUBLIC LICENSE FOR MORE DETAILS.                            
000990*                                                                         
001000*********************************************************                 
001010*                                                                         
001020  ENVIRONMENT              DIVISION.                                      
001030*================================                                         
001040*                                                                         
001050  CONFIGURATION            SECTION.                                       
001060  SOURCE-COMPUTER.        IBM-LINUX.                                      
001070  OBJECT-COMPUTER.        IBM-LINUX.                                      
001080  SPECIAL-NAMES.                                                          
001090      CRT STATUS IS COB-CRT-STATUS.                                       
001100  REPOSITORY.                                                             
001110      FUNCTION ALL INTRINSIC.                                             
001120*                                                                         
001130  DATA                     DIVISION.                                      
001140*================================                                         
001150*                                                                         
001160  WORKING-STORAGE          SECTION.                                       
001170*-------------------------------                                          
001180  77  PROG-NAME          PIC X(15) VALUE "PY020 (1.2)".                   
001190*                                                                         
001200  COPY "WSRESTAX.COB".                                                    
001210*                                                                         
001220  01  WS-DED-WORK-AREA.                                                   
001230      03  WS-PREV-UPPER      PIC S9(7)V99   COMP-3 VALUE ZERO.            
001240      03  WS-BRKT-CEILING    PIC S9(7)V99   COMP-3 VALUE ZERO.            
001250      03  WS-TAXABLE-PORTN   PIC S9(7)V99   COMP-3 VALUE ZERO.            
001260      03  WS-RUNNING-TAX     PIC S9(7)V9(6) COMP-3 VALUE ZERO.            
001270      03  WS-DEPENDENT-TOT   PIC S9(5)V99   COMP-3 VALUE ZERO.            
001280      03  WS-FINAL-BASE      PIC S9(7)V99   COMP-3 VALUE ZERO.            
001290      03  WS-IRRF-RAW        PIC S9(7)V9(6) COMP-3 VALUE ZERO.            
001300      03  FILLER             PIC X(02)             VALUE SPACES.          
001310*                                                                         
001320* SINGLE ALPHA VIEW OF THE WHOLE WORK AREA SO IT CAN BE                   
001330*   BLANKED IN ONE MOVE AT THE TOP OF EVERY CALL - THIS                   
001340*   IS A CALLED SUB-ROUTINE, NOT RE-LOADED BETWEEN CALLS,                 
001350*   SO STALE BRACKET WORK FIGURES FROM THE PRIOR REQUEST                  
001360*   MUST NOT BE LEFT LYING ABOUT.                                         
001370  01  WS-DED-WORK-ALPHA REDEFINES WS-DED-WORK-AREA                        
001380                           PIC X(40).                                     
001390*                                                                         
001400  LINKAGE                   SECTION.                                      
001410**********************                                                    
001420*                                                                         
001430  01  LK-DED-BASE-AMT          PIC S9(7)V99.                              
001440  01  LK-DED-NUM-DEPENDENTS    PIC 9(2).                                  
001450  01  LK-DED-INSS-AMT          PIC S9(7)V99.                              
001460  01  LK-DED-IRRF-AMT          PIC S9(7)V99.                              
001470*                                                                         
001480  PROCEDURE DIVISION USING LK-DED-BASE-AMT                                
001490                           LK-DED-NUM-DEPENDENTS                          
001500                           LK-DED-INSS-AMT                                
001510                           LK-DED-IRRF-AMT.                               
001520*========================================                                 
001530*                                                                         
001540  0000-MAIN-LINE.                                                         
001550      MOVE     LOW-VALUES TO WS-DED-WORK-ALPHA.                           
001560      PERFORM  1000-COMPUTE-INSS THRU 1000-EXIT.                          
001570      PERFORM  2000-COMPUTE-IRRF THRU 2000-EXIT.                          
001580      GO       TO 0000-EXIT-PROGRAM.                                      
001590*                                                                         
001600  0000-EXIT-PROGRAM.                                                      
001610      EXIT     PROGRAM.                                                   
001620*                                                                         
001630*------------------------------------------------                         
001640* 1000 - COMPUTE INSS - PROGRESSIVE BRACKET                               
001650*        CONTRIBUTION, DEDUCTIONS ENGINE RULE 1.                          
001660*------------------------------------------------                         
001670  1000-COMPUTE-INSS.                                                      
001680      MOVE     ZERO TO LK-DED-INSS-AMT.                                   
001690      IF       LK-DED-BASE-AMT NOT > ZERO                                 
001700               GO TO 1000-EXIT.                                           
001710      MOVE     ZERO TO WS-PREV-UPPER WS-RUNNING-TAX.                      
001720      SET      WS-INSS-IX TO 1.                                           
001730*                                                                         
001740  1010-INSS-BRACKET-LOOP.                                                 
001750      IF       WS-INSS-IX > 4                                             
001760               GO TO 1090-INSS-ROUND.                                     
001770      IF       LK-DED-BASE-AMT NOT > WS-PREV-UPPER                        
001780               GO TO 1090-INSS-ROUND.                                     
001790      IF       LK-DED-BASE-AMT < WS-INSS-UPPER (WS-INSS-IX)               
001800               MOVE LK-DED-BASE-AMT TO WS-BRKT-CEILING                    
001810      ELSE                                                                
001820               MOVE WS-INSS-UPPER (WS-INSS-IX) TO WS-BRKT-CEILING.        
001830      COMPUTE  WS-TAXABLE-PORTN =                                         
001840               WS-BRKT-CEILING - WS-PREV-UPPER.                           
001850      COMPUTE  WS-RUNNING-TAX = WS-RUNNING-TAX +                          
001860               (WS-TAXABLE-PORTN * WS-INSS-RATE (WS-INSS-IX)).            
001870      MOVE     WS-INSS-UPPER (WS-INSS-IX) TO WS-PREV-UPPER.               
001880      IF       LK-DED-BASE-AMT NOT > WS-INSS-UPPER (WS-INSS-IX)           
001890               GO TO 1090-INSS-ROUND.                                     
001900      SET      WS-INSS-IX UP BY 1.                                        
001910      GO       TO 1010-INSS-BRACKET-LOOP.                                 
001920*                                                                         
001930  1090-INSS-ROUND.                                                        
001940      COMPUTE  LK-DED-INSS-AMT ROUNDED = WS-RUNNING-TAX.                  
001950*                                                                         
001960  1000-EXIT.                                                              
001970      EXIT.                                                               
001980*                                                                         
001990*------------------------------------------------                         
002000* 2000 - COMPUTE IRRF - MARGINAL RATE WITHHOLDING                         
002010*        WITH PER-DEPENDENT DEDUCTION.  USES THE                          
002020*        INSS JUST COMPUTED ABOVE - RULE 9.                               
002030*------------------------------------------------                         
002040  2000-COMPUTE-IRRF.                                                      
002050      MOVE     ZERO TO LK-DED-IRRF-AMT.                                   
002060      IF       LK-DED-BASE-AMT NOT > ZERO                                 
002070               GO TO 2000-EXIT.                                           
002080      COMPUTE  WS-DEPENDENT-TOT =                                         
002090               WS-IRRF-DEPENDENT-DED * LK-DED-NUM-DEPENDENTS.             
002100      COMPUTE  WS-FINAL-BASE = LK-DED-BASE-AMT -                          
002110               LK-DED-INSS-AMT - WS-DEPENDENT-TOT.                        
002120      IF       WS-FINAL-BASE < ZERO                                       
002130               GO TO 2000-EXIT.                                           
002140      SET      WS-IRRF-IX TO 1.                                           
002150*                                                                         
002160  2010-IRRF-BRACKET-FIND.                                                 
002170      IF       WS-IRRF-IX > 5                                             
002180               GO TO 2000-EXIT.                                           
002190      IF       WS-FINAL-BASE > WS-IRRF-UPPER (WS-IRRF-IX)                 
002200               SET WS-IRRF-IX UP BY 1                                     
002210               GO TO 2010-IRRF-BRACKET-FIND.                              
002220      COMPUTE  WS-IRRF-RAW =                                              
002230               (WS-FINAL-BASE * WS-IRRF-RATE (WS-IRRF-IX))                
002240               - WS-IRRF-FIXED-DED (WS-IRRF-IX).                          
002250      IF       WS-IRRF-RAW NOT > ZERO                                     
002260               GO TO 2000-EXIT.                                           
002270      COMPUTE  LK-DED-IRRF-AMT ROUNDED = WS-IRRF-RAW.                     
002280*                                                                         
002290  2000-EXIT.                                                              
002300      EXIT.                                                               
002310*                                                                         
