000100*****************************************************                     
000110*  SELECT FOR RESCISAO SETTLEMENT STATEMENT          *                    
000120*               PRINT FILE                           *                    
000130*****************************************************                     
000140* 14/03/86 VBC - CREATED.                                                 
000150*                                                                         
000160      SELECT  PRINT-FILE                                                  
000170              ASSIGN       RESC-STATEMENT-FILE                            
000180              ORGANIZATION LINE SEQUENTIAL                                
000190              STATUS       PY-RESC-PR-STATUS.                             
