000100*****************************************************                     
000110*                                                   *                     
000120*      RESCISAO TERMINATION SETTLEMENT BATCH        *                     
000130*                                                   *                     
000140*   TERMINATION CALCULATION ENGINE AND SETTLEMENT   *                     
000150*          STATEMENT (TERMO) PRINT PROGRAM          *                     
000160*                                                   *                     
000170*****************************************************                     
000180*                                                                         
000190  IDENTIFICATION          DIVISION.                                       
000200*================================                                         
000210*                                                                         
000220       PROGRAM-ID.       PY010.                                           
000230  AUTHOR.                M PEREIRA.                                       
000240  INSTALLATION.          APPLEWOOD COMPUTERS.                             
000250  DATE-WRITTEN.          14/03/86.                                        
000260  DATE-COMPILED.                                                          
000270  SECURITY.              COPYRIGHT (C) 1986-2026 AND LATER,               
000280                         VINCENT BRYAN COEN.  DISTRIBUTED UNDER           
000290                         THE GNU GENERAL PUBLIC LICENSE.  SEE             
000300                         THE FILE COPYING FOR DETAILS.                    
000310*                                                                         
000320*    REMARKS.           BRAZIL TERMINATION SETTLEMENT (RESCISAO)          
000330*                       BATCH RUN.  READS ONE REQUEST PER                 
000340*                       EMPLOYEE LEAVING THE COMPANY, CALCULATES          
000350*                       THE FULL BREAKDOWN OF VERBAS                      
000360*                       RESCISORIAS, WRITES A DETAIL RECORD PER           
000370*                       COMPONENT AND A SUMMARY RECORD PER                
000380*                       REQUEST, AND PRINTS THE TERMO DE                  
000390*                       RESCISAO STATEMENT FOR EACH EMPLOYEE,             
000400*                       WITH A CONTROL-TOTAL FOOTER AT THE END            
000410*                       OF THE RUN.                                       
000420*                                                                         
000430*    VERSION.           SEE PROG-NAME IN WS.                              
000440*                                                                         
000450*    CALLED MODULES.                                                      
000460*                       PY020 - STATUTORY DEDUCTIONS (INSS/IRRF).         
000470*                                                                         
000480*    FILES USED.                                                          
000490*                       RESCIN  - TERMINATION REQUEST (INPUT).            
000500*                       RESCDT  - SETTLEMENT COMPONENT (OUTPUT).          
000510*                       RESCSM  - SETTLEMENT SUMMARY (OUTPUT).            
000520*                       PRINT-FILE - TERMO DE RESCISAO STATEMENT.         
000530*                                                                         
000540*    ERROR MESSAGES USED.                                                 
000550*                       NONE - REJECTS ARE COUNTED, NOT HALTED.           
000560*                                                                         
000570* CHANGES:                                                                
000580* 14/03/86 VBC -     CREATED FOR THE BRAZIL PAYROLL PILOT.                
000590* 02/09/87 VBC -  .1 ADDED OVERDUE VACATION COMPONENT.                    
000600* 11/05/91 VBC -  .2 ADDED INDEMNIFIED NOTICE PAY AND                     
000610*                    ANNIVERSARY-BASED NOTICE DAYS - REQ 0871.            
000620* 17/11/93 RJT -  .3 FGTS 40% PENALTY COMPONENT ADDED FOR                 
000630*                    WITHOUT-CAUSE TERMINATIONS - PRB 112.                
000640* 19/11/98 VBC -  .4 Y2K REVIEW - DATE FIELDS HERE ARE ALL 8              
000650*                    BYTE CCYYMMDD ALREADY - NO CHANGE NEEDED.            
000660* 08/03/02 RJT -  .5 PAY-BY-DATE ROLLOVER DID NOT RECOGNISE               
000670*                    LEAP YEARS CORRECTLY - PRB 205, FIXED IN             
000680*                    2600-CALC-PAY-BY-DATE.                               
000690* 14/06/07 VBC -  .6 VALIDATION ADDED FOR NEGATIVE SALARY/FGTS            
000700*                    AND BAD TERMINATION-TYPE CODES - REQ 1140.           
000710* 23/01/12 MP  -  .7 DEDUCTIONS MOVED OUT TO NEW CALLED MODULE            
000720*                    PY020 SO THE BRACKET TABLES CAN BE SHARED            
000730*                    AND RE-BASED EACH JANUARY WITHOUT RE-                
000740*                    LINKING THIS PROGRAM.                                
000750* 09/02/16 MP  -  .8 STATEMENT PRINT MOVED IN-LINE WITH THE               
000760*                    CALC (WAS A SEPARATE RUN READING RESCDT              
000770*                    BACK) SO THE NAME/DATES ARE ON HAND                  
000780*                    WITHOUT AN EXTRA LOOK-UP PASS.                       
000790* 30/01/21 MP  -  .9 CONTROL FOOTER TOTALS ADDED AT REQUEST OF            
000800*                    THE PAYROLL SUPERVISOR - REQ 3360.                   
000810* 07/08/26 MP  - 1.0 RE-WRITTEN FOR REQ 4471.  GROSS COMPONENT            
000820*                    LOGIC SPLIT INTO ONE PARAGRAPH PER RULE              
000830*                    FOLLOWING THE PYUPD WALK-THROUGH REVIEW.             
000840* 09/08/26 MP  - 1.1 STATEMENT PRINT AND CONTROL FOOTER MOVED             
000850*                    OFF HAND-BUILT PRINT LINES ONTO REPORT               
000860*                    WRITER (RD/REPORT SECTION), MATCHING THE             
000870*                    HOUSE CONVENTION ALREADY USED BY PYRGSTR             
000880*                    AND VACPRINT FOR THIS SHAPE OF REPORT -              
000890*                    PYUPD WALK-THROUGH, REQ 4488.  ALSO FIXES            
000900*                    A ONE-BYTE TRUNCATION ON THE OLD RUN-                
000910*                    COUNT FOOTER LINE (PRB 358).                         
000920* 09/08/26 MP  - 1.2 COMPONENT AMOUNTS WERE BEING TRUNCATED,              
000930*                    NOT ROUNDED, ON THE MOVE INTO WS-COMP-AMT -          
000940*                    CHANGED TO COMPUTE ... ROUNDED DIRECT INTO           
000950*                    THE 2-DECIMAL FIELD IN 2230/2240/2252/2260           
000960*                    (PRB 362).  RESTORED SPECIAL-NAMES WITH              
000970*                    REPOSITORY FUNCTION ALL INTRINSIC TO MATCH           
000980*                    PYRGSTR/VACPRINT HOUSE PRACTICE.  DATE               
000990*                    SEPARATOR SLASHES ON THE STATEMENT HEADER            
001000*                    WERE NEVER MOVED - FIXED IN 7000 (PRB 363).          
001010*                                                                         
001020*********************************************************                 
001030* COPYRIGHT NOTICE.                                                       
001040* ****************                                                        
001050*                                                                         
001060* THIS NOTICE SUPERSEDES ALL PRIOR NOTICES - UPDATED 2024-04-16.          
001070*                                                                         
001080* THESE FILES AND PROGRAMS ARE PART OF THE APPLEWOOD COMPUTERS            
001090* ACCOUNTING SYSTEM AND ARE COPYRIGHT (C) VINCENT B COEN, 1976-           
001100* 2026 AND LATER.                                                         
001110*                                                                         
001120* THIS PROGRAM IS FREE SOFTWARE; YOU CAN REDISTRIBUTE IT AND/OR           
001130* MODIFY IT UNDER THE TERMS OF THE GNU GENERAL PUBLIC LICENSE AS          
001140* PUBLISHED BY THE FREE SOFTWARE FOUNDATION; VERSION 3 AND LATER.         
001150*                                                                         
001160* ACAS IS DISTRIBUTED IN THE HOPE THAT IT WILL BE USEFUL, BUT             
001170* WITHOUT ANY WARRANTY; WITHOUT EVEN THE IMPLIED WARRANTY OF              
001180* MERCHANTABILITY OR FITNESS FOR A PARTICULAR PURPOSE.  SEE THE           
001190* GNU GENERAL PUBLIC LICENSE FOR MORE DETAILS.                            
001200*                                                                         
001210*********************************************************                 
001220*                                                                         
001230  ENVIRONMENT              DIVISION.                                      
001240*================================                                         
001250*                                                                         
001260  CONFIGURATION            SECTION.                                       
001270  SOURCE-COMPUTER.        IBM-LINUX.                                      
001280  OBJECT-COMPUTER.        IBM-LINUX.                                      
001290  SPECIAL-NAMES.                                                          
001300      CRT STATUS IS COB-CRT-STATUS.                                       
001310  REPOSITORY.                                                             
001320      FUNCTION ALL INTRINSIC.                                             
001330*                                                                         
001340  INPUT-OUTPUT              SECTION.                                      
001350  FILE-CONTROL.                                                           
001360      COPY "SELRESCIN.COB".                                               
001370      COPY "SELRESCDT.COB".                                               
001380      COPY "SELRESCSM.COB".                                               
001390      COPY "SELRESCPR.COB".                                               
001400*                                                                         
001410  DATA                     DIVISION.                                      
001420*================================                                         
001430*                                                                         
001440  FILE                      SECTION.                                      
001450*-------------------------------                                          
001460      COPY "FDRESCIN.COB".                                                
001470      COPY "FDRESCDT.COB".                                                
001480      COPY "FDRESCSM.COB".                                                
001490*                                                                         
001500  FD  PRINT-FILE                                                          
001510      LABEL RECORDS ARE OMITTED                                           
001520      RECORD CONTAINS 80 CHARACTERS                                       
001530      REPORT IS PY-RESC-STATEMENT-REPORT.                                 
001540*                                                                         
001550  WORKING-STORAGE          SECTION.                                       
001560*-------------------------------                                          
001570  77  PROG-NAME          PIC X(15) VALUE "PY010 (1.2)".                   
001580  77  WS-RPT-PAGE-LINES  PIC 9(3)  COMP VALUE 060.                        
001590*                                                                         
001600*------------------------------------------------                         
001610*  FILE STATUS AND RUN SWITCHES.                                          
001620*------------------------------------------------                         
001630  01  WS-DATA.                                                            
001640      03  PY-RESC-IN-STATUS  PIC XX VALUE "00".                           
001650      03  PY-RESC-DT-STATUS  PIC XX VALUE "00".                           
001660      03  PY-RESC-SM-STATUS  PIC XX VALUE "00".                           
001670      03  PY-RESC-PR-STATUS  PIC XX VALUE "00".                           
001680      03  WS-EOF-SW          PIC X  VALUE "N".                            
001690          88  WS-EOF                VALUE "Y".                            
001700      03  WS-REJECT-SW       PIC X  VALUE "N".                            
001710          88  WS-REQUEST-REJECTED   VALUE "Y".                            
001720      03  FILLER             PIC X(02) VALUE SPACES.                      
001730*                                                                         
001740*------------------------------------------------                         
001750*  RUN COUNTERS AND CONTROL TOTALS.                                       
001760*------------------------------------------------                         
001770  01  WS-CONTROL-COUNTERS.                                                
001780      03  WS-REQUEST-COUNT   PIC 9(5)     COMP.                           
001790      03  WS-REJECT-COUNT    PIC 9(5)     COMP.                           
001800      03  WS-CTL-TOT-GROSS   PIC S9(9)V99 COMP-3 VALUE ZERO.              
001810      03  WS-CTL-TOT-DED     PIC S9(9)V99 COMP-3 VALUE ZERO.              
001820      03  WS-CTL-TOT-NET     PIC S9(9)V99 COMP-3 VALUE ZERO.              
001830      03  FILLER             PIC X(02) VALUE SPACES.                      
001840*                                                                         
001850*------------------------------------------------                         
001860*  GROSS COMPONENT WORK TABLE - ONE ENTRY PER                             
001870*  LINE WRITTEN TO THE SETTLEMENT COMPONENT                               
001880*  (DETAIL) FILE AND PRINTED ON THE STATEMENT.                            
001890*------------------------------------------------                         
001900  01  WS-COMP-TABLE.                                                      
001910      03  WS-COMP-COUNT      PIC 9(2) COMP VALUE ZERO.                    
001920      03  WS-COMP-ENTRY  OCCURS 10 TIMES                                  
001930                          INDEXED BY WS-COMP-IX.                          
001940          05  WS-COMP-DESC   PIC X(40).                                   
001950          05  WS-COMP-AMT    PIC S9(9)V99 COMP-3.                         
001960*                                                                         
001970*------------------------------------------------                         
001980*  CALCULATION WORK AREAS.                                                
001990*------------------------------------------------                         
002000  01  WS-CALC-AREA.                                                       
002010      03  WS-DAILY-RATE      PIC S9(7)V9(10) COMP-3 VALUE ZERO.           
002020      03  WS-MTHS-RATIO      PIC S9V9(10)    COMP-3 VALUE ZERO.           
002030      03  WS-BASE-AMT        PIC S9(9)V9(10) COMP-3 VALUE ZERO.           
002040      03  WS-ONE-3RD-AMT     PIC S9(9)V9(10) COMP-3 VALUE ZERO.           
002050      03  WS-TEMP-AMT        PIC S9(9)V9(10) COMP-3 VALUE ZERO.           
002060      03  WS-SALARY-BAL-AMT  PIC S9(9)V99    COMP-3 VALUE ZERO.           
002070      03  WS-13TH-AMT        PIC S9(9)V99    COMP-3 VALUE ZERO.           
002080      03  WS-NOTICE-DAYS     PIC 9(3)        COMP   VALUE ZERO.           
002090      03  WS-NOTICE-YEARS    PIC 9(3)        COMP   VALUE ZERO.           
002100      03  WS-TOT-GROSS-AMT   PIC S9(9)V99    COMP-3 VALUE ZERO.           
002110      03  WS-TOT-DED-AMT     PIC S9(9)V99    COMP-3 VALUE ZERO.           
002120      03  WS-TOT-NET-AMT     PIC S9(9)V99    COMP-3 VALUE ZERO.           
002130      03  WS-PAY-BY-DATE     PIC 9(8)               VALUE ZERO.           
002140      03  WS-REM-4           PIC 9(4)        COMP   VALUE ZERO.           
002150      03  WS-REM-100         PIC 9(4)        COMP   VALUE ZERO.           
002160      03  WS-REM-400         PIC 9(4)        COMP   VALUE ZERO.           
002170      03  FILLER             PIC X(02)              VALUE SPACES.         
002180*                                                                         
002190*------------------------------------------------                         
002200*  DEDUCTIONS-ENGINE LINKAGE WORK FIELDS - PY020.                         
002210*------------------------------------------------                         
002220  01  WS-DED-WORK.                                                        
002230      03  WS-DED-BASE-AMT        PIC S9(7)V99 VALUE ZERO.                 
002240      03  WS-DED-NUM-DEPENDENTS  PIC 9(2)     VALUE ZERO.                 
002250      03  WS-DED-INSS-AMT        PIC S9(7)V99 VALUE ZERO.                 
002260      03  WS-DED-IRRF-AMT        PIC S9(7)V99 VALUE ZERO.                 
002270      03  FILLER                 PIC X(02)    VALUE SPACES.               
002280*                                                                         
002290*------------------------------------------------                         
002300*  DATE WORK AREAS - ADMISSION, TERMINATION AND                           
002310*  THE PAYMENT-DUE DATE, HELD CCYYMMDD WITH A                             
002320*  GROUP REDEFINES FOR THE Y/M/D PIECES - SAME                            
002330*  IDIOM AS THE OLD VACATION DUE-DATE WORK.                               
002340*------------------------------------------------                         
002350  01  WS-ADMISSION-DATE9     PIC 9(8) VALUE ZERO.                         
002360  01  WS-ADMISSION-DATE-GRP REDEFINES WS-ADMISSION-DATE9.                 
002370      03  WS-ADM-YEAR        PIC 9(4).                                    
002380      03  WS-ADM-MONTH       PIC 99.                                      
002390      03  WS-ADM-DAY         PIC 99.                                      
002400*                                                                         
002410  01  WS-TERM-DATE9          PIC 9(8) VALUE ZERO.                         
002420  01  WS-TERM-DATE-GRP REDEFINES WS-TERM-DATE9.                           
002430      03  WS-TRM-YEAR        PIC 9(4).                                    
002440      03  WS-TRM-MONTH       PIC 99.                                      
002450      03  WS-TRM-DAY         PIC 99.                                      
002460*                                                                         
002470  01  WS-PAY-BY-DATE-GRP.                                                 
002480      03  WS-PBD-YEAR        PIC 9(4).                                    
002490      03  WS-PBD-MONTH       PIC 99.                                      
002500      03  WS-PBD-DAY         PIC 99.                                      
002510  01  WS-PAY-BY-DATE9 REDEFINES WS-PAY-BY-DATE-GRP                        
002520                      PIC 9(8).                                           
002530*                                                                         
002540*------------------------------------------------                         
002550*  DAYS-IN-MONTH TABLE - HAND-LOADED CONSTANT                             
002560*  TABLE, FEBRUARY HELD AT 28 AND ADJUSTED FOR                            
002570*  LEAP YEARS BY 2630-LEAP-YEAR-TEST BELOW.                               
002580*------------------------------------------------                         
002590  01  WS-DAYS-IN-MONTH-VALUES.                                            
002600      03  FILLER   PIC 99 VALUE 31.      *> JAN                           
002610      03  FILLER   PIC 99 VALUE 28.      *> FEB                           
002620      03  FILLER   PIC 99 VALUE 31.      *> MAR                           
002630      03  FILLER   PIC 99 VALUE 30.      *> APR                           
002640      03  FILLER   PIC 99 VALUE 31.      *> MAY                           
002650      03  FILLER   PIC 99 VALUE 30.      *> JUN                           
002660      03  FILLER   PIC 99 VALUE 31.      *> JUL                           
002670      03  FILLER   PIC 99 VALUE 31.      *> AUG                           
002680      03  FILLER   PIC 99 VALUE 30.      *> SEP                           
002690      03  FILLER   PIC 99 VALUE 31.      *> OCT                           
002700      03  FILLER   PIC 99 VALUE 30.      *> NOV                           
002710      03  FILLER   PIC 99 VALUE 31.      *> DEC                           
002720  01  WS-DAYS-IN-MONTH-TABLE                                              
002730               REDEFINES WS-DAYS-IN-MONTH-VALUES.                         
002740      03  WS-DAYS-IN-MONTH  PIC 99 OCCURS 12 TIMES                        
002750                            INDEXED BY WS-MONTH-IX.                       
002760*                                                                         
002770  01  WS-THIS-MONTH-DAYS     PIC 99 VALUE ZERO.                           
002780*                                                                         
002790*------------------------------------------------                         
002800*  PRINT AND REPORT WORK AREAS - FEED THE REPORT                          
002810*  SECTION SOURCE ITEMS BELOW.  SEE REPORT SECTION                        
002820*  FOR THE PRINT LAYOUT ITSELF - REQ 4488.                                
002830*------------------------------------------------                         
002840  01  WS-PRINT-WORK.                                                      
002850      03  WS-PR-DATE            PIC X(10) VALUE SPACES.                   
002860      03  WS-PR-DATE-GRP REDEFINES WS-PR-DATE.                            
002870          05  WS-PR-DAY         PIC 99.                                   
002880          05  WS-PR-SEP-1       PIC X.                                    
002890          05  WS-PR-MONTH       PIC 99.                                   
002900          05  WS-PR-SEP-2       PIC X.                                    
002910          05  WS-PR-YEAR        PIC 9(4).                                 
002920      03  WS-DISPLAY-NAME       PIC X(30) VALUE SPACES.                   
002930      03  WS-ADM-DATE-DISP      PIC X(10) VALUE SPACES.                   
002940      03  WS-TRM-DATE-DISP      PIC X(10) VALUE SPACES.                   
002950      03  WS-PAY-DATE-DISP      PIC X(10) VALUE SPACES.                   
002960      03  FILLER                PIC X(02) VALUE SPACES.                   
002970*                                                                         
002980*------------------------------------------------                         
002990*  TERMO DE RESCISAO STATEMENT AND CONTROL-FOOTER                         
003000*  REPORT - RD/REPORT SECTION, SAME HOUSE IDIOM AS                        
003010*  THE CHECK REGISTER (PYRGSTR) AND VACATION                              
003020*  REPORT (VACPRINT) CONTROL-TOTAL PRINTS - REQ                           
003030*  4488.  EACH REQUEST IS ITS OWN CONTROL GROUP ON                        
003040*  WS-REQUEST-COUNT, WHICH NEVER REPEATS, SO EVERY                        
003050*  REQUEST FORCES ITS OWN HEADING/FOOTING.  GROUPS                        
003060*  ARE GENERATED EXPLICITLY FROM 7000 BELOW RATHER                        
003070*  THAN LEFT TO AUTOMATIC CONTROL-BREAK DETECTION,                        
003080*  AS THE TOTAL WORK FIELDS SOURCED BY THE FOOTING                        
003090*  ARE RE-USED REQUEST TO REQUEST AND WOULD ALREADY                       
003100*  HOLD THE NEXT REQUEST'S FIGURES BY THE TIME THE                        
003110*  RUN-TIME NOTICED THE CONTROL BREAK.                                    
003120*------------------------------------------------                         
003130  REPORT SECTION.                                                         
003140*---------------                                                          
003150  RD  PY-RESC-STATEMENT-REPORT                                            
003160      CONTROL IS WS-REQUEST-COUNT                                         
003170      PAGE LIMIT IS WS-RPT-PAGE-LINES LINES                               
003180      HEADING 1                                                           
003190      FIRST DETAIL 6                                                      
003200      LAST DETAIL 55.                                                     
003210*                                                                         
003220  01  WS-RS-HEADING  TYPE CONTROL HEADING WS-REQUEST-COUNT                
003230                     PAGE.                                                
003240      03  LINE 1.                                                         
003250          05  COLUMN 22  PIC X(42)  VALUE                                 
003260              "TERMO DE RESCISAO DO CONTRATO DE TRABALHO".                
003270      03  LINE 3.                                                         
003280          05  COLUMN  1  PIC X(11)  VALUE "EMPREGADO: ".                  
003290          05  COLUMN 12  PIC X(30)  SOURCE WS-DISPLAY-NAME.               
003300      03  LINE 4.                                                         
003310          05  COLUMN  1  PIC X(20)  VALUE                                 
003320              "DATA DE ADMISSAO...:".                                     
003330          05  COLUMN 22  PIC X(10)  SOURCE WS-ADM-DATE-DISP.              
003340      03  LINE 5.                                                         
003350          05  COLUMN  1  PIC X(20)  VALUE                                 
003360              "DATA DE RESCISAO...:".                                     
003370          05  COLUMN 22  PIC X(10)  SOURCE WS-TRM-DATE-DISP.              
003380*                                                                         
003390  01  WS-RS-DETAIL-LINE  TYPE DETAIL.                                     
003400      03  LINE + 1.                                                       
003410          05  COLUMN  1  PIC X(40)  SOURCE                                
003420                          WS-COMP-DESC (WS-COMP-IX).                      
003430          05  COLUMN 42  PIC ZZ,ZZZ,ZZ9.99  SOURCE                        
003440                          WS-COMP-AMT (WS-COMP-IX).                       
003450*                                                                         
003460  01  WS-RS-CTL-FOOTING  TYPE CONTROL FOOTING WS-REQUEST-COUNT.           
003470      03  LINE + 2.                                                       
003480          05  COLUMN  1  PIC X(11)  VALUE "TOTAL BRUTO".                  
003490          05  COLUMN 42  PIC ZZZ,ZZZ,ZZ9.99  SOURCE                       
003500                          WS-TOT-GROSS-AMT.                               
003510      03  LINE + 1.                                                       
003520          05  COLUMN  1  PIC X(18)  VALUE                                 
003530              "TOTAL DE DESCONTOS".                                       
003540          05  COLUMN 42  PIC ZZZ,ZZZ,ZZ9.99  SOURCE                       
003550                          WS-TOT-DED-AMT.                                 
003560      03  LINE + 1.                                                       
003570          05  COLUMN  1  PIC X(13)  VALUE "TOTAL LIQUIDO".                
003580          05  COLUMN 42  PIC ZZZ,ZZZ,ZZ9.99  SOURCE                       
003590                          WS-TOT-NET-AMT.                                 
003600      03  LINE + 1.                                                       
003610          05  COLUMN  1  PIC X(20)  VALUE                                 
003620              "PAGAR ATE..........:".                                     
003630          05  COLUMN 22  PIC X(10)  SOURCE WS-PAY-DATE-DISP.              
003640*                                                                         
003650  01  WS-RS-FINAL-FOOTING  TYPE CONTROL FOOTING FINAL                     
003660                           PAGE.                                          
003670      03  LINE 1.                                                         
003680          05  COLUMN 22  PIC X(42)  VALUE                                 
003690              "TERMO DE RESCISAO DO CONTRATO DE TRABALHO".                
003700      03  LINE 3.                                                         
003710          05  COLUMN  1  PIC X(23)  VALUE                                 
003720              "REQUESTS PROCESSED....:".                                  
003730          05  COLUMN 24  PIC ZZ,ZZ9  SOURCE WS-REQUEST-COUNT.             
003740      03  LINE 4.                                                         
003750          05  COLUMN  1  PIC X(23)  VALUE                                 
003760              "RECORDS REJECTED......:".                                  
003770          05  COLUMN 24  PIC ZZ,ZZ9  SOURCE WS-REJECT-COUNT.              
003780      03  LINE 6.                                                         
003790          05  COLUMN  1  PIC X(17)  VALUE "GRAND TOTAL BRUTO".            
003800          05  COLUMN 22  PIC ZZZ,ZZZ,ZZ9.99  SOURCE                       
003810                          WS-CTL-TOT-GROSS.                               
003820      03  LINE 7.                                                         
003830          05  COLUMN  1  PIC X(21)  VALUE                                 
003840              "GRAND TOTAL DESCONTOS".                                    
003850          05  COLUMN 22  PIC ZZZ,ZZZ,ZZ9.99  SOURCE                       
003860                          WS-CTL-TOT-DED.                                 
003870      03  LINE 8.                                                         
003880          05  COLUMN  1  PIC X(19)  VALUE                                 
003890              "GRAND TOTAL LIQUIDO".                                      
003900          05  COLUMN 22  PIC ZZZ,ZZZ,ZZ9.99  SOURCE                       
003910                          WS-CTL-TOT-NET.                                 
003920*                                                                         
003930  PROCEDURE DIVISION.                                                     
003940*====================                                                     
003950*                                                                         
003960  0000-MAIN-LINE.                                                         
003970      PERFORM  1000-INITIALISE   THRU 1000-EXIT.                          
003980      PERFORM  2000-CALC-REQUEST THRU 2000-EXIT                           
003990               UNTIL WS-EOF.                                              
004000      PERFORM  9000-TERMINATE    THRU 9000-EXIT.                          
004010      STOP     RUN.                                                       
004020*                                                                         
004030*------------------------------------------------                         
004040* 1000 - OPEN FILES, PRIME THE READ, ZEROISE                              
004050*        THE RUN CONTROLS.                                                
004060*------------------------------------------------                         
004070  1000-INITIALISE.                                                        
004080      MOVE     ZERO TO WS-REQUEST-COUNT WS-REJECT-COUNT.                  
004090      OPEN     INPUT  PY-RESC-REQUEST-FILE.                               
004100      IF       PY-RESC-IN-STATUS NOT = "00"                               
004110               DISPLAY "PY010 - CANNOT OPEN REQUEST FILE - "              
004120                       PY-RESC-IN-STATUS                                  
004130               GO TO 1090-INIT-ABORT.                                     
004140      OPEN     OUTPUT PY-RESC-DETAIL-FILE.                                
004150      IF       PY-RESC-DT-STATUS NOT = "00"                               
004160               DISPLAY "PY010 - CANNOT OPEN DETAIL FILE - "               
004170                       PY-RESC-DT-STATUS                                  
004180               GO TO 1090-INIT-ABORT.                                     
004190      OPEN     OUTPUT PY-RESC-SUMMARY-FILE.                               
004200      IF       PY-RESC-SM-STATUS NOT = "00"                               
004210               DISPLAY "PY010 - CANNOT OPEN SUMMARY FILE - "              
004220                       PY-RESC-SM-STATUS                                  
004230               GO TO 1090-INIT-ABORT.                                     
004240      OPEN     OUTPUT PRINT-FILE.                                         
004250      IF       PY-RESC-PR-STATUS NOT = "00"                               
004260               DISPLAY "PY010 - CANNOT OPEN PRINT FILE - "                
004270                       PY-RESC-PR-STATUS                                  
004280               GO TO 1090-INIT-ABORT.                                     
004290      INITIATE PY-RESC-STATEMENT-REPORT.                                  
004300      PERFORM  2900-READ-NEXT-REQUEST THRU 2900-EXIT.                     
004310      GO       TO 1000-EXIT.                                              
004320*                                                                         
004330  1090-INIT-ABORT.                                                        
004340      MOVE     "Y" TO WS-EOF-SW.                                          
004350      STOP     RUN.                                                       
004360*                                                                         
004370  1000-EXIT.                                                              
004380      EXIT.                                                               
004390*                                                                         
004400*------------------------------------------------                         
004410* 2000 - PROCESS ONE TERMINATION REQUEST -                                
004420*        VALIDATE, CALCULATE ALL GROSS                                    
004430*        COMPONENTS, DEDUCTIONS, NET, PAY-BY-                             
004440*        DATE, WRITE OUTPUT, PRINT, THEN READ                             
004450*        THE NEXT REQUEST.                                                
004460*------------------------------------------------                         
004470  2000-CALC-REQUEST.                                                      
004480      ADD      1 TO WS-REQUEST-COUNT.                                     
004490      MOVE     ZERO TO WS-COMP-COUNT.                                     
004500      MOVE     ZERO TO WS-TOT-GROSS-AMT.                                  
004510      MOVE     ZERO TO WS-TOT-DED-AMT.                                    
004520      MOVE     ZERO TO WS-TOT-NET-AMT.                                    
004530      PERFORM  2100-VALIDATE-REQUEST THRU 2100-EXIT.                      
004540      IF       WS-REQUEST-REJECTED                                        
004550               ADD 1 TO WS-REJECT-COUNT                                   
004560               GO TO 2900-READ-NEXT-REQUEST-LINK.                         
004570      PERFORM  2210-CALC-SALARY-BALANCE    THRU 2210-EXIT.                
004580      PERFORM  2220-CALC-13TH-PROPORTIONAL THRU 2220-EXIT.                
004590      PERFORM  2230-CALC-VACATION          THRU 2230-EXIT.                
004600      IF       RESC-OVERDUE-VAC-DAYS > ZERO                               
004610               PERFORM 2240-CALC-OVERDUE-VACATION                         
004620                       THRU 2240-EXIT.                                    
004630      IF       RESC-NOTICE-INDEMNIFIED                                    
004640               PERFORM 2251-CALC-NOTICE-DAYS THRU 2251-EXIT               
004650               PERFORM 2252-CALC-NOTICE-PAY  THRU 2252-EXIT.              
004660      IF       RESC-SEM-JUSTA-CAUSA                                       
004670               PERFORM 2260-CALC-FGTS THRU 2260-EXIT.                     
004680      PERFORM  2270-SUM-GROSS-COMPONENTS THRU 2270-EXIT.                  
004690      PERFORM  2400-CALC-DEDUCTIONS      THRU 2400-EXIT.                  
004700      PERFORM  2500-CALC-NET-TOTAL       THRU 2500-EXIT.                  
004710      PERFORM  2600-CALC-PAY-BY-DATE     THRU 2600-EXIT.                  
004720      PERFORM  2700-WRITE-OUTPUT-RECORDS THRU 2700-EXIT.                  
004730      PERFORM  2800-ACCUM-CONTROLS       THRU 2800-EXIT.                  
004740      PERFORM  7000-PRINT-STATEMENT      THRU 7000-EXIT.                  
004750*                                                                         
004760  2900-READ-NEXT-REQUEST-LINK.                                            
004770      PERFORM  2900-READ-NEXT-REQUEST THRU 2900-EXIT.                     
004780*                                                                         
004790  2000-EXIT.                                                              
004800      EXIT.                                                               
004810*                                                                         
004820*------------------------------------------------                         
004830* 2100 - VALIDATE REQUEST - RULE 12.  SALARY AND                          
004840*        FGTS MUST NOT BE NEGATIVE, TERMINATION                           
004850*        TYPE MUST BE ONE OF THE FIVE VALID                               
004860*        CODES.                                                           
004870*------------------------------------------------                         
004880  2100-VALIDATE-REQUEST.                                                  
004890      MOVE     "N" TO WS-REJECT-SW.                                       
004900      IF       RESC-MTHLY-SALARY < ZERO                                   
004910               MOVE "Y" TO WS-REJECT-SW                                   
004920               DISPLAY "PY010 - REJECT NEG SALARY - "                     
004930                       RESC-EMP-NAME.                                     
004940      IF       RESC-FGTS-DEPOSITED < ZERO                                 
004950               MOVE "Y" TO WS-REJECT-SW                                   
004960               DISPLAY "PY010 - REJECT NEG FGTS - "                       
004970                       RESC-EMP-NAME.                                     
004980      IF       NOT RESC-TERM-TYPE-VALID                                   
004990               MOVE "Y" TO WS-REJECT-SW                                   
005000               DISPLAY "PY010 - REJECT BAD TERM-TYPE - "                  
005010                       RESC-EMP-NAME.                                     
005020  2100-EXIT.                                                              
005030      EXIT.                                                               
005040*                                                                         
005050*------------------------------------------------                         
005060* 2210 - SALARY BALANCE - RULE 1.                                         
005070*        (MONTHLY-SALARY / 30) TIMES THE DAY OF                           
005080*        THE MONTH OF THE TERMINATION DATE.                               
005090*------------------------------------------------                         
005100  2210-CALC-SALARY-BALANCE.                                               
005110      MOVE     RESC-TERM-DATE TO WS-TERM-DATE9.                           
005120      COMPUTE  WS-DAILY-RATE ROUNDED =                                    
005130               RESC-MTHLY-SALARY / 30.                                    
005140      COMPUTE  WS-SALARY-BAL-AMT ROUNDED =                                
005150               WS-DAILY-RATE * WS-TRM-DAY.                                
005160      SET      WS-COMP-IX UP BY 1.                                        
005170      ADD      1 TO WS-COMP-COUNT.                                        
005180      MOVE     "SALDO DE SALARIO" TO WS-COMP-DESC (WS-COMP-IX).           
005190      MOVE     WS-SALARY-BAL-AMT TO WS-COMP-AMT (WS-COMP-IX).             
005200  2210-EXIT.                                                              
005210      EXIT.                                                               
005220*                                                                         
005230*------------------------------------------------                         
005240* 2220 - 13TH SALARY PROPORTIONAL - RULE 2.                               
005250*        MONTHLY-SALARY TIMES MONTHS-WORKED/12.                           
005260*------------------------------------------------                         
005270  2220-CALC-13TH-PROPORTIONAL.                                            
005280      COMPUTE  WS-MTHS-RATIO ROUNDED =                                    
005290               RESC-MTHS-WORKED-CUR-YR / 12.                              
005300      COMPUTE  WS-13TH-AMT ROUNDED =                                      
005310               RESC-MTHLY-SALARY * WS-MTHS-RATIO.                         
005320      SET      WS-COMP-IX UP BY 1.                                        
005330      ADD      1 TO WS-COMP-COUNT.                                        
005340      MOVE     "13 SALARIO PROPORCIONAL"                                  
005350               TO WS-COMP-DESC (WS-COMP-IX).                              
005360      MOVE     WS-13TH-AMT TO WS-COMP-AMT (WS-COMP-IX).                   
005370  2220-EXIT.                                                              
005380      EXIT.                                                               
005390*                                                                         
005400*------------------------------------------------                         
005410* 2230 - PROPORTIONAL VACATION PLUS 1/3 - RULE 3.                         
005420*------------------------------------------------                         
005430  2230-CALC-VACATION.                                                     
005440      COMPUTE  WS-MTHS-RATIO ROUNDED =                                    
005450               RESC-MTHS-WORKED-CUR-YR / 12.                              
005460      COMPUTE  WS-BASE-AMT ROUNDED =                                      
005470               RESC-MTHLY-SALARY * WS-MTHS-RATIO.                         
005480      COMPUTE  WS-ONE-3RD-AMT ROUNDED = WS-BASE-AMT / 3.                  
005490      COMPUTE  WS-TEMP-AMT ROUNDED =                                      
005500               WS-BASE-AMT + WS-ONE-3RD-AMT.                              
005510      SET      WS-COMP-IX UP BY 1.                                        
005520      ADD      1 TO WS-COMP-COUNT.                                        
005530      MOVE     "FERIAS PROPORCIONAIS + 1/3"                               
005540               TO WS-COMP-DESC (WS-COMP-IX).                              
005550      COMPUTE  WS-COMP-AMT (WS-COMP-IX) ROUNDED = WS-TEMP-AMT.            
005560  2230-EXIT.                                                              
005570      EXIT.                                                               
005580*                                                                         
005590*------------------------------------------------                         
005600* 2240 - OVERDUE (ACCRUED, UNTAKEN) VACATION                              
005610*        PLUS 1/3 - RULE 4.  ONLY PERFORMED WHEN                          
005620*        THE REQUEST CARRIES OVERDUE DAYS.                                
005630*------------------------------------------------                         
005640  2240-CALC-OVERDUE-VACATION.                                             
005650      COMPUTE  WS-DAILY-RATE ROUNDED =                                    
005660               RESC-MTHLY-SALARY / 30.                                    
005670      COMPUTE  WS-BASE-AMT ROUNDED =                                      
005680               WS-DAILY-RATE * RESC-OVERDUE-VAC-DAYS.                     
005690      COMPUTE  WS-ONE-3RD-AMT ROUNDED = WS-BASE-AMT / 3.                  
005700      COMPUTE  WS-TEMP-AMT ROUNDED =                                      
005710               WS-BASE-AMT + WS-ONE-3RD-AMT.                              
005720      SET      WS-COMP-IX UP BY 1.                                        
005730      ADD      1 TO WS-COMP-COUNT.                                        
005740      MOVE     "FERIAS VENCIDAS + 1/3"                                    
005750               TO WS-COMP-DESC (WS-COMP-IX).                              
005760      COMPUTE  WS-COMP-AMT (WS-COMP-IX) ROUNDED = WS-TEMP-AMT.            
005770  2240-EXIT.                                                              
005780      EXIT.                                                               
005790*                                                                         
005800*------------------------------------------------                         
005810* 2251 - PRIOR-NOTICE DAYS - RULE 5.                                      
005820*        ANNIVERSARY-BASED COMPLETE YEARS OF                              
005830*        SERVICE.                                                         
005840*------------------------------------------------                         
005850  2251-CALC-NOTICE-DAYS.                                                  
005860      MOVE     RESC-ADMISSION-DATE TO WS-ADMISSION-DATE9.                 
005870      MOVE     RESC-TERM-DATE      TO WS-TERM-DATE9.                      
005880      IF       RESC-ADMISSION-DATE = ZERO                                 
005890          OR   RESC-TERM-DATE < RESC-ADMISSION-DATE                       
005900               MOVE 30 TO WS-NOTICE-DAYS                                  
005910               GO TO 2251-EXIT.                                           
005920      COMPUTE  WS-NOTICE-YEARS = WS-TRM-YEAR - WS-ADM-YEAR.               
005930      IF       WS-TRM-MONTH < WS-ADM-MONTH                                
005940               SUBTRACT 1 FROM WS-NOTICE-YEARS                            
005950          ELSE                                                            
005960          IF   WS-TRM-MONTH = WS-ADM-MONTH                                
005970          AND  WS-TRM-DAY < WS-ADM-DAY                                    
005980               SUBTRACT 1 FROM WS-NOTICE-YEARS.                           
005990      IF       WS-NOTICE-YEARS <= 1                                       
006000               MOVE 30 TO WS-NOTICE-DAYS                                  
006010               GO TO 2251-EXIT.                                           
006020      COMPUTE  WS-NOTICE-DAYS = 30 + 3 * (WS-NOTICE-YEARS - 1).           
006030      IF       WS-NOTICE-DAYS > 90                                        
006040               MOVE 90 TO WS-NOTICE-DAYS.                                 
006050  2251-EXIT.                                                              
006060      EXIT.                                                               
006070*                                                                         
006080*------------------------------------------------                         
006090* 2252 - INDEMNIFIED NOTICE PAY - RULE 6.                                 
006100*------------------------------------------------                         
006110  2252-CALC-NOTICE-PAY.                                                   
006120      COMPUTE  WS-DAILY-RATE ROUNDED =                                    
006130               RESC-MTHLY-SALARY / 30.                                    
006140      COMPUTE  WS-TEMP-AMT ROUNDED =                                      
006150               WS-DAILY-RATE * WS-NOTICE-DAYS.                            
006160      SET      WS-COMP-IX UP BY 1.                                        
006170      ADD      1 TO WS-COMP-COUNT.                                        
006180      MOVE     SPACES TO WS-COMP-DESC (WS-COMP-IX).                       
006190      STRING   "AVISO PREVIO INDENIZADO (" DELIMITED BY SIZE              
006200               WS-NOTICE-DAYS              DELIMITED BY SIZE              
006210               " DIAS)"                    DELIMITED BY SIZE              
006220               INTO WS-COMP-DESC (WS-COMP-IX).                            
006230      COMPUTE  WS-COMP-AMT (WS-COMP-IX) ROUNDED = WS-TEMP-AMT.            
006240  2252-EXIT.                                                              
006250      EXIT.                                                               
006260*                                                                         
006270*------------------------------------------------                         
006280* 2260 - FGTS BALANCE AND 40% PENALTY - RULE 7.                           
006290*        ONLY FOR TERMINATION TYPE WITHOUT-CAUSE.                         
006300*------------------------------------------------                         
006310  2260-CALC-FGTS.                                                         
006320      SET      WS-COMP-IX UP BY 1.                                        
006330      ADD      1 TO WS-COMP-COUNT.                                        
006340      MOVE     "SALDO FGTS" TO WS-COMP-DESC (WS-COMP-IX).                 
006350      MOVE     RESC-FGTS-DEPOSITED TO WS-COMP-AMT (WS-COMP-IX).           
006360      COMPUTE  WS-TEMP-AMT ROUNDED = RESC-FGTS-DEPOSITED * 0.40.          
006370      SET      WS-COMP-IX UP BY 1.                                        
006380      ADD      1 TO WS-COMP-COUNT.                                        
006390      MOVE     "MULTA FGTS 40%" TO WS-COMP-DESC (WS-COMP-IX).             
006400      COMPUTE  WS-COMP-AMT (WS-COMP-IX) ROUNDED = WS-TEMP-AMT.            
006410  2260-EXIT.                                                              
006420      EXIT.                                                               
006430*                                                                         
006440*------------------------------------------------                         
006450* 2270 - SUM GROSS COMPONENTS - RULE 8.                                   
006460*------------------------------------------------                         
006470  2270-SUM-GROSS-COMPONENTS.                                              
006480      MOVE     ZERO TO WS-TOT-GROSS-AMT.                                  
006490      SET      WS-COMP-IX TO 1.                                           
006500  2271-SUM-LOOP.                                                          
006510      IF       WS-COMP-IX > WS-COMP-COUNT                                 
006520               GO TO 2270-EXIT.                                           
006530      ADD      WS-COMP-AMT (WS-COMP-IX) TO WS-TOT-GROSS-AMT.              
006540      SET      WS-COMP-IX UP BY 1.                                        
006550      GO       TO 2271-SUM-LOOP.                                          
006560  2270-EXIT.                                                              
006570      EXIT.                                                               
006580*                                                                         
006590*------------------------------------------------                         
006600* 2400 - DEDUCTIONS - RULE 9.  CALLS PY020 ONCE                           
006610*        FOR THE SALARY-BALANCE BASE AND ONCE FOR                         
006620*        THE 13TH-PROPORTIONAL BASE.  VACATION,                           
006630*        NOTICE AND FGTS AMOUNTS ARE NOT TAXED.                           
006640*------------------------------------------------                         
006650  2400-CALC-DEDUCTIONS.                                                   
006660      MOVE     ZERO TO WS-TOT-DED-AMT.                                    
006670      MOVE     WS-SALARY-BAL-AMT TO WS-DED-BASE-AMT.                      
006680      MOVE     RESC-NUM-DEPENDENTS TO WS-DED-NUM-DEPENDENTS.              
006690      CALL     "PY020" USING WS-DED-BASE-AMT                              
006700                              WS-DED-NUM-DEPENDENTS                       
006710                              WS-DED-INSS-AMT                             
006720                              WS-DED-IRRF-AMT.                            
006730      ADD      WS-DED-INSS-AMT TO WS-TOT-DED-AMT.                         
006740      ADD      WS-DED-IRRF-AMT TO WS-TOT-DED-AMT.                         
006750      MOVE     WS-13TH-AMT TO WS-DED-BASE-AMT.                            
006760      CALL     "PY020" USING WS-DED-BASE-AMT                              
006770                              WS-DED-NUM-DEPENDENTS                       
006780                              WS-DED-INSS-AMT                             
006790                              WS-DED-IRRF-AMT.                            
006800      ADD      WS-DED-INSS-AMT TO WS-TOT-DED-AMT.                         
006810      ADD      WS-DED-IRRF-AMT TO WS-TOT-DED-AMT.                         
006820  2400-EXIT.                                                              
006830      EXIT.                                                               
006840*                                                                         
006850*------------------------------------------------                         
006860* 2500 - NET TOTAL - RULE 10.                                             
006870*------------------------------------------------                         
006880  2500-CALC-NET-TOTAL.                                                    
006890      COMPUTE  WS-TOT-NET-AMT = WS-TOT-GROSS-AMT -                        
006900               WS-TOT-DED-AMT.                                            
006910  2500-EXIT.                                                              
006920      EXIT.                                                               
006930*                                                                         
006940*------------------------------------------------                         
006950* 2600 - PAYMENT DEADLINE - RULE 11.  TERMINATION                         
006960*        DATE PLUS 10 CALENDAR DAYS WITH MONTH/                           
006970*        YEAR ROLLOVER AND A LEAP-YEAR TEST.                              
006980*------------------------------------------------                         
006990  2600-CALC-PAY-BY-DATE.                                                  
007000      MOVE     RESC-TERM-DATE TO WS-TERM-DATE9.                           
007010      MOVE     WS-TRM-YEAR  TO WS-PBD-YEAR.                               
007020      MOVE     WS-TRM-MONTH TO WS-PBD-MONTH.                              
007030      ADD      10 TO WS-TRM-DAY GIVING WS-PBD-DAY.                        
007040      PERFORM  2630-LEAP-YEAR-TEST THRU 2630-EXIT.                        
007050      SET      WS-MONTH-IX TO WS-PBD-MONTH.                               
007060      MOVE     WS-DAYS-IN-MONTH (WS-MONTH-IX)                             
007070               TO WS-THIS-MONTH-DAYS.                                     
007080      IF       WS-PBD-DAY NOT > WS-THIS-MONTH-DAYS                        
007090               GO TO 2690-STORE-PAY-BY-DATE.                              
007100      SUBTRACT WS-THIS-MONTH-DAYS FROM WS-PBD-DAY.                        
007110      ADD      1 TO WS-PBD-MONTH.                                         
007120      IF       WS-PBD-MONTH NOT > 12                                      
007130               GO TO 2690-STORE-PAY-BY-DATE.                              
007140      MOVE     1 TO WS-PBD-MONTH.                                         
007150      ADD      1 TO WS-PBD-YEAR.                                          
007160  2690-STORE-PAY-BY-DATE.                                                 
007170      MOVE     WS-PAY-BY-DATE9 TO WS-PAY-BY-DATE.                         
007180  2600-EXIT.                                                              
007190      EXIT.                                                               
007200*                                                                         
007210*------------------------------------------------                         
007220* 2630 - LEAP YEAR TEST - ADJUSTS FEBRUARY'S                              
007230*        ENTRY IN THE DAYS-IN-MONTH TABLE FOR THE                         
007240*        TERMINATION YEAR.  DIVISIBLE BY 4 AND                            
007250*        NOT BY 100, UNLESS ALSO BY 400.                                  
007260*------------------------------------------------                         
007270  2630-LEAP-YEAR-TEST.                                                    
007280      MOVE     28 TO WS-DAYS-IN-MONTH (2).                                
007290      DIVIDE   WS-PBD-YEAR BY 4 GIVING WS-TEMP-AMT                        
007300               REMAINDER WS-REM-4.                                        
007310      IF       WS-REM-4 NOT = ZERO                                        
007320               GO TO 2630-EXIT.                                           
007330      DIVIDE   WS-PBD-YEAR BY 100 GIVING WS-TEMP-AMT                      
007340               REMAINDER WS-REM-100.                                      
007350      IF       WS-REM-100 NOT = ZERO                                      
007360               MOVE 29 TO WS-DAYS-IN-MONTH (2)                            
007370               GO TO 2630-EXIT.                                           
007380      DIVIDE   WS-PBD-YEAR BY 400 GIVING WS-TEMP-AMT                      
007390               REMAINDER WS-REM-400.                                      
007400      IF       WS-REM-400 = ZERO                                          
007410               MOVE 29 TO WS-DAYS-IN-MONTH (2).                           
007420  2630-EXIT.                                                              
007430      EXIT.                                                               
007440*                                                                         
007450*------------------------------------------------                         
007460* 2700 - WRITE ONE DETAIL RECORD PER COMPONENT                            
007470*        AND ONE SUMMARY RECORD FOR THE REQUEST.                          
007480*------------------------------------------------                         
007490  2700-WRITE-OUTPUT-RECORDS.                                              
007500      SET      WS-COMP-IX TO 1.                                           
007510  2710-WRITE-DETAIL-LOOP.                                                 
007520      IF       WS-COMP-IX > WS-COMP-COUNT                                 
007530               GO TO 2720-WRITE-SUMMARY.                                  
007540      MOVE     WS-COMP-DESC (WS-COMP-IX) TO RESC-COMP-DESC.               
007550      MOVE     WS-COMP-AMT  (WS-COMP-IX) TO RESC-COMP-AMT.                
007560      WRITE    PY-RESC-DETAIL-RECORD.                                     
007570      SET      WS-COMP-IX UP BY 1.                                        
007580      GO       TO 2710-WRITE-DETAIL-LOOP.                                 
007590  2720-WRITE-SUMMARY.                                                     
007600      MOVE     WS-TOT-GROSS-AMT TO RESC-TOT-GROSS.                        
007610      MOVE     WS-TOT-DED-AMT   TO RESC-TOT-DED.                          
007620      MOVE     WS-TOT-NET-AMT   TO RESC-TOT-NET.                          
007630      MOVE     WS-PAY-BY-DATE   TO RESC-PAY-BY-DATE.                      
007640      WRITE    PY-RESC-SUMMARY-RECORD.                                    
007650  2700-EXIT.                                                              
007660      EXIT.                                                               
007670*                                                                         
007680*------------------------------------------------                         
007690* 2800 - ACCUMULATE END OF RUN CONTROL TOTALS.                            
007700*------------------------------------------------                         
007710  2800-ACCUM-CONTROLS.                                                    
007720      ADD      WS-TOT-GROSS-AMT TO WS-CTL-TOT-GROSS.                      
007730      ADD      WS-TOT-DED-AMT   TO WS-CTL-TOT-DED.                        
007740      ADD      WS-TOT-NET-AMT   TO WS-CTL-TOT-NET.                        
007750  2800-EXIT.                                                              
007760      EXIT.                                                               
007770*                                                                         
007780*------------------------------------------------                         
007790* 2900 - READ THE NEXT TERMINATION REQUEST.                               
007800*------------------------------------------------                         
007810  2900-READ-NEXT-REQUEST.                                                 
007820      READ     PY-RESC-REQUEST-FILE                                       
007830               AT END                                                     
007840               MOVE "Y" TO WS-EOF-SW.                                     
007850  2900-EXIT.                                                              
007860      EXIT.                                                               
007870*                                                                         
007880*------------------------------------------------                         
007890* 7000 - PRINT THE TERMO DE RESCISAO STATEMENT                            
007900*        FOR THIS REQUEST - ONE REPORT-WRITER                             
007910*        CONTROL GROUP PER EMPLOYEE.  HEADING,                            
007920*        DETAIL AND FOOTING ARE ALL GENERATED                             
007930*        EXPLICITLY - SEE THE REPORT SECTION                              
007940*        BANNER ABOVE FOR WHY.                                            
007950*------------------------------------------------                         
007960  7000-PRINT-STATEMENT.                                                   
007970      MOVE     RESC-EMP-NAME TO WS-DISPLAY-NAME.                          
007980      IF       RESC-EMP-NAME = SPACES                                     
007990               MOVE "N/A" TO WS-DISPLAY-NAME.                             
008000      MOVE     RESC-ADMISSION-DATE TO WS-ADMISSION-DATE9.                 
008010      MOVE     WS-ADM-DAY   TO WS-PR-DAY.                                 
008020      MOVE     "/"          TO WS-PR-SEP-1 WS-PR-SEP-2.                   
008030      MOVE     WS-ADM-MONTH TO WS-PR-MONTH.                               
008040      MOVE     WS-ADM-YEAR  TO WS-PR-YEAR.                                
008050      MOVE     WS-PR-DATE   TO WS-ADM-DATE-DISP.                          
008060      MOVE     RESC-TERM-DATE TO WS-TERM-DATE9.                           
008070      MOVE     WS-TRM-DAY   TO WS-PR-DAY.                                 
008080      MOVE     "/"          TO WS-PR-SEP-1 WS-PR-SEP-2.                   
008090      MOVE     WS-TRM-MONTH TO WS-PR-MONTH.                               
008100      MOVE     WS-TRM-YEAR  TO WS-PR-YEAR.                                
008110      MOVE     WS-PR-DATE   TO WS-TRM-DATE-DISP.                          
008120      GENERATE WS-RS-HEADING.                                             
008130      SET      WS-COMP-IX TO 1.                                           
008140  7010-PRINT-DETAIL-LOOP.                                                 
008150      IF       WS-COMP-IX > WS-COMP-COUNT                                 
008160               GO TO 7020-PRINT-FOOTING.                                  
008170      GENERATE WS-RS-DETAIL-LINE.                                         
008180      SET      WS-COMP-IX UP BY 1.                                        
008190      GO       TO 7010-PRINT-DETAIL-LOOP.                                 
008200  7020-PRINT-FOOTING.                                                     
008210      MOVE     WS-PAY-BY-DATE TO WS-PAY-BY-DATE9.                         
008220      MOVE     WS-PBD-DAY   TO WS-PR-DAY.                                 
008230      MOVE     "/"          TO WS-PR-SEP-1 WS-PR-SEP-2.                   
008240      MOVE     WS-PBD-MONTH TO WS-PR-MONTH.                               
008250      MOVE     WS-PBD-YEAR  TO WS-PR-YEAR.                                
008260      MOVE     WS-PR-DATE   TO WS-PAY-DATE-DISP.                          
008270      GENERATE WS-RS-CTL-FOOTING.                                         
008280  7000-EXIT.                                                              
008290      EXIT.                                                               
008300*                                                                         
008310*------------------------------------------------                         
008320* 9000 - END OF RUN - TERMINATE THE REPORT (WHICH                         
008330*        PRODUCES THE FINAL CONTROL FOOTER), CLOSE                        
008340*        ALL FILES.                                                       
008350*------------------------------------------------                         
008360  9000-TERMINATE.                                                         
008370      TERMINATE PY-RESC-STATEMENT-REPORT.                                 
008380      CLOSE    PY-RESC-REQUEST-FILE                                       
008390               PY-RESC-DETAIL-FILE                                        
008400               PY-RESC-SUMMARY-FILE                                       
008410               PRINT-FILE.                                                
008420  9000-EXIT.                                                              
008430      EXIT.                                                               
008440*                                                                         
