000100*****************************************************                     
000110*  FD FOR RESCISAO SETTLEMENT DETAIL FILE            *                    
000120*****************************************************                     
000130* 14/03/86 VBC - CREATED.                                                 
000140*                                                                         
000150  FD  PY-RESC-DETAIL-FILE                                                 
000160      LABEL RECORDS ARE STANDARD                                          
000170      RECORD CONTAINS 53 CHARACTERS.                                      
000180  COPY "WSRESCDT.COB".                                                    
