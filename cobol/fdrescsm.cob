000100*****************************************************                     
000110*  FD FOR RESCISAO SETTLEMENT SUMMARY FILE           *                    
000120*****************************************************                     
000130* 14/03/86 VBC - CREATED.                                                 
000140*                                                                         
000150  FD  PY-RESC-SUMMARY-FILE                                                
000160      LABEL RECORDS ARE STANDARD                                          
000170      RECORD CONTAINS 43 CHARACTERS.                                      
000180  COPY "WSRESCSM.COB".                                                    
